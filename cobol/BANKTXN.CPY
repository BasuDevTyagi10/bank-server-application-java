000100******************************************************************
000200* BANKTXN.CPY
000300* Posted transaction record -- written to TRANSACTION-JOURNAL in
000400* posting order, and kept (newest first, ten deep) as the per-
000500* account history entry inside ACCTDA's account table.
000600*-----------------------------------------------------------------
000700* CHANGE LOG
000800*    2019-03-21  RKP  TKT-1145  Original journal layout.           TKT1145
000900*    2021-02-02  MTS  TKT-2050  Added TXN-STATUS/TXN-REASON so a   TKT2050
001000*                               rejected request still produces a
001100*                               journal line for the auditors.
001200******************************************************************
001300 01  POSTED-TRANSACTION-RECORD.
001400     05  TXN-ID              PIC X(12).
001500     05  TXN-TYPE            PIC X(08).
001600         88  TXN-TYPE-DEBIT            VALUE "DEBIT   ".
001700         88  TXN-TYPE-CREDIT           VALUE "CREDIT  ".
001800         88  TXN-TYPE-TRANSFER         VALUE "TRANSFER".
001900     05  TXN-DATE            PIC X(10).
002000     05  TXN-FROM-ACCT       PIC X(10).
002100     05  TXN-TO-ACCT         PIC X(10).
002200     05  TXN-AMOUNT          PIC S9(09)V99.
002300     05  TXN-STATUS          PIC X(02).
002400         88  TXN-STATUS-POSTED         VALUE "OK".
002500         88  TXN-STATUS-REJECTED       VALUE "RJ".
002600     05  TXN-REASON          PIC X(30).
002700     05  FILLER              PIC X(02).
