000100******************************************************************
000200* This program is the account data access module -- it owns the
000300* in-storage account table for the whole run and is the only
000400* program that touches ACCOUNT-MASTER-IN/ACCOUNT-MASTER-OUT.
000500* BANKDRV CALLs it once to load the table at the start of the
000600* run, once per request to look an account up, create a new one,
000700* or post a balance/history change, and once to unload the
000800* table back out at the end of the run.
000900*
001000* Used File
001100*    - Account Master File In  (Line Sequential): ACCOUNT-MASTER-IN
001200*    - Account Master File Out (Line Sequential): ACCOUNT-MASTER-OUT
001300*
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 ACCTDA.
001800 AUTHOR.                     R K PATTERSON.
001900 INSTALLATION.               DEPOSIT SYSTEMS GROUP.
002000 DATE-WRITTEN.               MARCH 16, 1989.
002100 DATE-COMPILED.
002200 SECURITY.                   UNCLASSIFIED.
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*    031689  RKP  TKT-1140  ORIGINAL CODING -- TABLE LOAD/UNLOAD   TKT1140
002600*                           ONLY, NO LOOKUP YET.
002700*    042289  RKP  TKT-1150  ADDED FOUND/CREATE FUNCTIONS SO THE    TKT1150
002800*                           MAIN LOOP NO LONGER SEARCHES THE
002900*                           MASTER FILE ITSELF.
003000*    100390  RKP  TKT-1230  ADDED THE HISTORY ARRAY TO EACH TABLE  TKT1230
003100*                           ENTRY -- LAST 10 TRANSACTIONS, HEAD
003200*                           INSERT, FOR THE LISTING REQUEST.
003300*    061593  DWC  TKT-1410  NEW-ACCOUNT NUMBERS NOW GENERATED      TKT1410
003400*                           HERE (PREFIX 18 + SEQUENCE) INSTEAD
003500*                           OF BEING PASSED IN BY THE CALLER.
003600*    011599  DWC  Y2K-0012  REVIEWED -- TXN-DATE IS CARRIED AS     Y2K0012
003700*                           TEXT FROM THE CALLER, NOTHING TO FIX
003800*                           HERE FOR Y2K.
003900*    030400  MTS  TKT-1900  POST FUNCTION NOW CAPS HISTORY AT 10   TKT1900
004000*                           ENTRIES (WAS GROWING UNBOUNDED).
004100*    081502  JLB  TKT-2210  UNLOAD NOW COUNTS RECORDS WRITTEN FOR  TKT2210
004200*                           THE RUN TOTALS DISPLAY.
004210*    140706  JLB  TKT-2661  ACCOUNT-MASTER-IN/-OUT RESIZED TO 66   TKT2661
004220*                           BYTES TO MATCH THE MASTER RECORD
004230*                           LAYOUT EXACTLY -- WAS PADDED TO 70.
004240*    210706  JLB  TKT-2664  WS-MAX-HISTORY PULLED OUT OF THE       TKT2664
004250*                           WS-TABLE-LIMITS GROUP AS A STAND-
004260*                           ALONE 77-LEVEL.
004270*    280706  JLB  TKT-2663  200-FIND-ACCOUNT RESTRUCTURED WITH AN  TKT2663
004280*                           EARLY GO TO ON AN EMPTY TABLE, CALLED
004290*                           AS A PERFORM ... THRU RANGE.
004300******************************************************************
004400 ENVIRONMENT                 DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION               SECTION.
004700 SOURCE-COMPUTER.            WHATEVER-PC.
004800 SPECIAL-NAMES.
004900     CLASS VALID-DA-FUNCTION IS "L" "F" "C" "P" "U".
005000*-----------------------------------------------------------------
005100 INPUT-OUTPUT                SECTION.
005200 FILE-CONTROL.
005300     SELECT  ACCOUNT-MASTER-IN
005400             ASSIGN TO "ACCTMSTI"
005500             ORGANIZATION IS LINE SEQUENTIAL
005600             FILE STATUS IS ACCT-IN-FILE-STAT.
005700
005800     SELECT  ACCOUNT-MASTER-OUT
005900             ASSIGN TO "ACCTMSTO"
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS ACCT-OUT-FILE-STAT.
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 FILE                        SECTION.
006600 FD  ACCOUNT-MASTER-IN
006700     RECORD CONTAINS 66 CHARACTERS
006800     DATA RECORD IS ACCOUNT-MASTER-RECORD.
006900     COPY "BANKACCT.CPY".
007000
007100 FD  ACCOUNT-MASTER-OUT
007200     RECORD CONTAINS 66 CHARACTERS
007300     DATA RECORD IS ACCOUNT-MASTER-RECORD-O.
007400 01  ACCOUNT-MASTER-RECORD-O.
007500     05  AMO-ACCT-NO         PIC 9(10).
007600     05  AMO-CUST-ID         PIC 9(06).
007700     05  AMO-CUST-NAME       PIC X(30).
007800     05  AMO-ACCT-TYPE       PIC X(03).
007900     05  AMO-BALANCE         PIC S9(11)V99.
008000     05  AMO-TXN-COUNT       PIC 9(04).
008100*    TKT-2661 -- NO FILLER HERE; THE SIX FIELDS ABOVE ALREADY
008120*    RUN 66 BYTES, TWO OVER THE NOMINAL RECORD LENGTH ON THE
008140*    FILES LIST, SO THERE IS NO ROOM LEFT TO PAD.
008200 01  ACCOUNT-MASTER-RECORD-O-KEY REDEFINES ACCOUNT-MASTER-RECORD-O.
008300     05  AMOK-ACCT-NO        PIC 9(10).
008400     05  FILLER              PIC X(56).
008500*-----------------------------------------------------------------
008600 WORKING-STORAGE             SECTION.
008700*-----------------------------------------------------------------
008800* The account table is the whole "account database" -- one entry
008900* per account, with the last 10 postings carried right on the
009000* entry (newest first) so a listing request never has to go back
009100* to the journal.
009200*-----------------------------------------------------------------
009300 77  WS-MAX-HISTORY           PIC 9(02) VALUE 10   COMP.
009500
009600 01  ACCOUNT-TABLE-CONTROL.
009700     05  AT-ENTRY-COUNT      PIC 9(04) COMP VALUE 0.
009800     05  AT-NEXT-NEW-SEQ     PIC 9(08) COMP VALUE 0.
009900     05  AT-RECS-READ        PIC 9(04) COMP VALUE 0.
010000     05  AT-RECS-WRITTEN     PIC 9(04) COMP VALUE 0.
010100
010200 01  ACCOUNT-TABLE.
010300     05  AT-ENTRY OCCURS 1 TO 999 TIMES
010400                  DEPENDING ON AT-ENTRY-COUNT
010500                  INDEXED BY AT-IDX.
010600         10  AT-ACCT-NO      PIC 9(10).
010700         10  AT-CUST-ID      PIC 9(06).
010800         10  AT-CUST-NAME    PIC X(30).
010900         10  AT-ACCT-TYPE    PIC X(03).
011000         10  AT-BALANCE      PIC S9(11)V99.
011100         10  AT-TXN-COUNT    PIC 9(04).
011200         10  AT-HIST-DEPTH   PIC 9(02) COMP.
011300         10  AT-HISTORY OCCURS 10 TIMES INDEXED BY AT-HIDX.
011400             15  AH-TXN-ID       PIC X(12).
011500             15  AH-TXN-TYPE     PIC X(08).
011600             15  AH-TXN-DATE     PIC X(10).
011700             15  AH-FROM-ACCT    PIC X(10).
011800             15  AH-TO-ACCT      PIC X(10).
011900             15  AH-AMOUNT       PIC S9(09)V99.
012000 01  FILE-STATUS-FIELDS.
012100     05  ACCT-IN-FILE-STAT   PIC X(02).
012200     05  ACCT-OUT-FILE-STAT  PIC X(02).
012300 01  FILE-STATUS-FIELDS-COMBINED REDEFINES FILE-STATUS-FIELDS.
012400     05  FSF-BOTH-STATUS     PIC X(04).
012500
012600 01  SWITCHES-AND-COUNTERS.
012700     05  AD-IN-EOF-SW        PIC X(01) VALUE "N".
012800         88  AD-IN-EOF                 VALUE "Y".
012900     05  WS-SHIFT-SUB        PIC 9(02) COMP.
013000*-----------------------------------------------------------------
013100 LINKAGE                     SECTION.
013200*-----------------------------------------------------------------
013300 01  ACCTDA-PARMS.
013400     05  AD-FUNCTION         PIC X(01).
013500         88  AD-FN-LOAD                VALUE "L".
013600         88  AD-FN-FIND                VALUE "F".
013700         88  AD-FN-CREATE              VALUE "C".
013800         88  AD-FN-POST                VALUE "P".
013900         88  AD-FN-UNLOAD              VALUE "U".
014000     05  AD-ACCT-NO          PIC 9(10).
014100     05  AD-FOUND-SW         PIC X(01).
014200         88  AD-FOUND                  VALUE "Y".
014300     05  AD-CUST-ID          PIC 9(06).
014400     05  AD-CUST-NAME        PIC X(30).
014500     05  AD-ACCT-TYPE        PIC X(03).
014600     05  AD-BALANCE          PIC S9(11)V99.
014700     05  AD-TXN-COUNT        PIC 9(04).
014800     05  AD-NEW-BALANCE      PIC S9(11)V99.
014900     05  AD-POST-TXN-ID      PIC X(12).
015000     05  AD-POST-TXN-TYPE    PIC X(08).
015100     05  AD-POST-TXN-DATE    PIC X(10).
015200     05  AD-POST-FROM-ACCT   PIC X(10).
015300     05  AD-POST-TO-ACCT     PIC X(10).
015400     05  AD-POST-AMOUNT      PIC S9(09)V99.
015500     05  AD-HIST-DEPTH       PIC 9(02).
015600     05  AD-HISTORY OCCURS 10 TIMES.
015700         10  AD-HIST-TXN-ID      PIC X(12).
015800         10  AD-HIST-TXN-TYPE    PIC X(08).
015900         10  AD-HIST-TXN-DATE    PIC X(10).
016000         10  AD-HIST-FROM-ACCT   PIC X(10).
016100         10  AD-HIST-TO-ACCT     PIC X(10).
016200         10  AD-HIST-AMOUNT      PIC S9(09)V99.
016300     05  AD-RECS-READ        PIC 9(04).
016400     05  AD-RECS-WRITTEN     PIC 9(04).
016450*-----------------------------------------------------------------
016460* Key-only view, used when tracing a CALL without dumping the
016470* whole parameter area.
016480*-----------------------------------------------------------------
016490 01  ACCTDA-PARMS-KEY-VIEW REDEFINES ACCTDA-PARMS.
016491     05  FILLER              PIC X(01).
016492     05  AKV-ACCT-NO         PIC 9(10).
016493     05  FILLER              PIC X(751).
016500******************************************************************
016600 PROCEDURE                   DIVISION    USING ACCTDA-PARMS.
016700*-----------------------------------------------------------------
016800* Main procedure -- one of five functions per CALL.
016900*-----------------------------------------------------------------
017000 100-ACCOUNT-DATA-ACCESS.
017100     IF  AD-FUNCTION IS VALID-DA-FUNCTION
017200         EVALUATE TRUE
017300             WHEN AD-FN-LOAD
017400                 PERFORM 200-LOAD-ACCOUNT-MASTER
017500             WHEN AD-FN-FIND
017550                 PERFORM 200-FIND-ACCOUNT
017560                         THRU 200-FIND-ACCOUNT-EXIT
017700             WHEN AD-FN-CREATE
017800                 PERFORM 200-CREATE-ACCOUNT
017900             WHEN AD-FN-POST
018000                 PERFORM 200-POST-ACCOUNT
018100             WHEN AD-FN-UNLOAD
018200                 PERFORM 200-UNLOAD-ACCOUNT-MASTER
018300         END-EVALUATE.
018400
018500     EXIT    PROGRAM.
018600
018700******************************************************************
018800* Open the master, read every record into the table in file
018900* order (the file is already sorted by ACCT-NO), then close it.
019000* No history on a freshly loaded account -- the journal starts
019100* empty for this run.
019200*-----------------------------------------------------------------
019300 200-LOAD-ACCOUNT-MASTER.
019400     MOVE    0               TO  AT-ENTRY-COUNT.
019500     OPEN    INPUT   ACCOUNT-MASTER-IN.
019600     MOVE    "N"             TO  AD-IN-EOF-SW.
019700     PERFORM 300-READ-ACCOUNT-MASTER-IN.
019800     PERFORM 300-ADD-LOADED-ENTRY UNTIL AD-IN-EOF.
019900     CLOSE   ACCOUNT-MASTER-IN.
020000     MOVE    AT-RECS-READ    TO  AD-RECS-READ.
020100
020200*-----------------------------------------------------------------
020300* Sequential search of the table by ACCT-NO -- the table is
020400* small enough per run that a straight SEARCH is plenty fast and
020500* does not depend on new accounts staying in key order.
020600*-----------------------------------------------------------------
020700 200-FIND-ACCOUNT.
020710*    TKT-2663 -- EMPTY TABLE GOES STRAIGHT TO THE EXIT PARA.       TKT2663
020800     MOVE    "N"             TO  AD-FOUND-SW.
020810     IF  AT-ENTRY-COUNT = 0
020820         GO TO   200-FIND-ACCOUNT-EXIT.
021000     SET     AT-IDX          TO  1.
021100     SEARCH  AT-ENTRY
021200         WHEN AT-ACCT-NO (AT-IDX) = AD-ACCT-NO
021300             PERFORM 300-RETURN-FOUND-ENTRY.
021350 200-FIND-ACCOUNT-EXIT.
021360     EXIT.
021400
021500*-----------------------------------------------------------------
021600* Add a brand-new savings account with a generated account
021700* number -- prefix 18 followed by an 8-digit run sequence.
021800*-----------------------------------------------------------------
021900 200-CREATE-ACCOUNT.
022000     ADD     1               TO  AT-NEXT-NEW-SEQ.
022100     ADD     1               TO  AT-ENTRY-COUNT.
022200     SET     AT-IDX          TO  AT-ENTRY-COUNT.
022300     COMPUTE AD-ACCT-NO = 1800000000 + AT-NEXT-NEW-SEQ.
022400     MOVE    AD-ACCT-NO      TO  AT-ACCT-NO (AT-IDX).
022500     MOVE    AD-CUST-ID      TO  AT-CUST-ID (AT-IDX).
022600     MOVE    AD-CUST-NAME    TO  AT-CUST-NAME (AT-IDX).
022700     MOVE    "SAV"           TO  AT-ACCT-TYPE (AT-IDX).
022800     MOVE    0               TO  AT-BALANCE (AT-IDX).
022900     MOVE    0               TO  AT-TXN-COUNT (AT-IDX).
023000     MOVE    0               TO  AT-HIST-DEPTH (AT-IDX).
023100     MOVE    "Y"             TO  AD-FOUND-SW.
023200
023300*-----------------------------------------------------------------
023400* Apply a posting to an already-located account: replace the
023500* balance, bump the transaction count, and insert the new
023600* history entry at the head of that account's history, dropping
023700* the oldest entry once the array is full.
023800*-----------------------------------------------------------------
023900 200-POST-ACCOUNT.
024000     SET     AT-IDX          TO  1
024100     SEARCH  AT-ENTRY
024200         WHEN AT-ACCT-NO (AT-IDX) = AD-ACCT-NO
024300             PERFORM 300-APPLY-POSTING.
024400
024500*-----------------------------------------------------------------
024600* Write every table entry back out, in table order (which is
024700* ACCT-NO order -- the file was loaded in that order and new
024800* accounts are always numbered higher than any loaded account).
024900*-----------------------------------------------------------------
025000 200-UNLOAD-ACCOUNT-MASTER.
025100     OPEN    OUTPUT  ACCOUNT-MASTER-OUT.
025200     INITIALIZE ACCOUNT-MASTER-RECORD-O.
025300     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT
025400             VARYING AT-IDX FROM 1 BY 1
025500             UNTIL AT-IDX > AT-ENTRY-COUNT.
025600     CLOSE   ACCOUNT-MASTER-OUT.
025700     MOVE    AT-RECS-WRITTEN TO  AD-RECS-WRITTEN.
025800
025900******************************************************************
026000 300-READ-ACCOUNT-MASTER-IN.
026100     READ    ACCOUNT-MASTER-IN
026200             AT END      MOVE "Y" TO AD-IN-EOF-SW
026300             NOT AT END  ADD 1    TO AT-RECS-READ.
026400
026500*-----------------------------------------------------------------
026600 300-ADD-LOADED-ENTRY.
026700     ADD     1               TO  AT-ENTRY-COUNT.
026800     SET     AT-IDX          TO  AT-ENTRY-COUNT.
026900     MOVE    ACCT-NO         TO  AT-ACCT-NO   (AT-IDX).
027000     MOVE    CUST-ID         TO  AT-CUST-ID   (AT-IDX).
027100     MOVE    CUST-NAME       TO  AT-CUST-NAME (AT-IDX).
027200     MOVE    ACCT-TYPE       TO  AT-ACCT-TYPE (AT-IDX).
027300     MOVE    ACCT-BALANCE    TO  AT-BALANCE   (AT-IDX).
027400     MOVE    TXN-COUNT       TO  AT-TXN-COUNT (AT-IDX).
027500     MOVE    0               TO  AT-HIST-DEPTH (AT-IDX).
027600     PERFORM 300-READ-ACCOUNT-MASTER-IN.
027700
027800*-----------------------------------------------------------------
027900 300-RETURN-FOUND-ENTRY.
028000     MOVE    "Y"             TO  AD-FOUND-SW.
028100     MOVE    AT-CUST-ID   (AT-IDX)            TO  AD-CUST-ID.
028200     MOVE    AT-CUST-NAME (AT-IDX)             TO  AD-CUST-NAME.
028300     MOVE    AT-ACCT-TYPE (AT-IDX)             TO  AD-ACCT-TYPE.
028400     MOVE    AT-BALANCE   (AT-IDX)             TO  AD-BALANCE.
028500     MOVE    AT-TXN-COUNT (AT-IDX)             TO  AD-TXN-COUNT.
028600     MOVE    AT-HIST-DEPTH (AT-IDX)            TO  AD-HIST-DEPTH.
028700     PERFORM 300-RETURN-HISTORY-ENTRIES
028800             VARYING AT-HIDX FROM 1 BY 1
028900             UNTIL AT-HIDX > AT-HIST-DEPTH (AT-IDX).
029000
029100*-----------------------------------------------------------------
029200 300-RETURN-HISTORY-ENTRIES.
029300     MOVE    AH-TXN-ID    (AT-IDX, AT-HIDX)
029400                          TO  AD-HIST-TXN-ID    (AT-HIDX).
029500     MOVE    AH-TXN-TYPE  (AT-IDX, AT-HIDX)
029600                          TO  AD-HIST-TXN-TYPE  (AT-HIDX).
029700     MOVE    AH-TXN-DATE  (AT-IDX, AT-HIDX)
029800                          TO  AD-HIST-TXN-DATE  (AT-HIDX).
029900     MOVE    AH-FROM-ACCT (AT-IDX, AT-HIDX)
030000                          TO  AD-HIST-FROM-ACCT (AT-HIDX).
030100     MOVE    AH-TO-ACCT   (AT-IDX, AT-HIDX)
030200                          TO  AD-HIST-TO-ACCT   (AT-HIDX).
030300     MOVE    AH-AMOUNT    (AT-IDX, AT-HIDX)
030400                          TO  AD-HIST-AMOUNT    (AT-HIDX).
030500
030600*-----------------------------------------------------------------
030700* Shift the existing history down one slot (dropping the last
030800* one if the array is already full) and insert the new posting
030900* at the head, then refile the balance and bump the count.
031000*-----------------------------------------------------------------
031100 300-APPLY-POSTING.
031200     MOVE    AD-NEW-BALANCE  TO  AT-BALANCE (AT-IDX).
031300     ADD     1               TO  AT-TXN-COUNT (AT-IDX).
031400     IF  AT-HIST-DEPTH (AT-IDX) < WS-MAX-HISTORY
031500         ADD 1               TO  AT-HIST-DEPTH (AT-IDX).
031600     PERFORM 300-SHIFT-HISTORY-DOWN
031700             VARYING WS-SHIFT-SUB FROM AT-HIST-DEPTH (AT-IDX)
031800             BY -1
031900             UNTIL WS-SHIFT-SUB < 2.
032000     MOVE    AD-POST-TXN-ID      TO  AH-TXN-ID    (AT-IDX, 1).
032100     MOVE    AD-POST-TXN-TYPE    TO  AH-TXN-TYPE  (AT-IDX, 1).
032200     MOVE    AD-POST-TXN-DATE    TO  AH-TXN-DATE  (AT-IDX, 1).
032300     MOVE    AD-POST-FROM-ACCT   TO  AH-FROM-ACCT (AT-IDX, 1).
032400     MOVE    AD-POST-TO-ACCT     TO  AH-TO-ACCT   (AT-IDX, 1).
032500     MOVE    AD-POST-AMOUNT      TO  AH-AMOUNT    (AT-IDX, 1).
032600
032700*-----------------------------------------------------------------
032800 300-SHIFT-HISTORY-DOWN.
032900     MOVE    AT-HISTORY (AT-IDX, WS-SHIFT-SUB - 1)
033000                         TO  AT-HISTORY (AT-IDX, WS-SHIFT-SUB).
033100
033200*-----------------------------------------------------------------
033300 300-WRITE-ACCOUNT-MASTER-OUT.
033400     MOVE    AT-ACCT-NO   (AT-IDX)            TO  AMO-ACCT-NO.
033500     MOVE    AT-CUST-ID   (AT-IDX)            TO  AMO-CUST-ID.
033600     MOVE    AT-CUST-NAME (AT-IDX)            TO  AMO-CUST-NAME.
033700     MOVE    AT-ACCT-TYPE (AT-IDX)            TO  AMO-ACCT-TYPE.
033800     MOVE    AT-BALANCE   (AT-IDX)            TO  AMO-BALANCE.
033900     MOVE    AT-TXN-COUNT (AT-IDX)            TO  AMO-TXN-COUNT.
034000     WRITE   ACCOUNT-MASTER-RECORD-O.
034100     ADD     1               TO  AT-RECS-WRITTEN.
