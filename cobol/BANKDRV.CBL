000100******************************************************************
000200* This program is to implement the nightly account transaction
000300* batch run -- it reads one request per TRANSACTION-REQUESTS
000400* record, validates and posts it against the account table kept
000500* by ACCTDA, writes an OK or RJ line to TRANSACTION-JOURNAL for
000600* every request that posts or creates money movement, prints the
000700* transaction-history report for every LIST request through
000800* BANKRPT, and displays the run control totals at the end.
000900*
001000* Used File
001100*    - Transaction Requests  (Line Sequential): TRANSACTION-REQUESTS
001200*    - Transaction Journal   (Line Sequential): TRANSACTION-JOURNAL
001300*
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 BANKDRV.
001800 AUTHOR.                     R K PATTERSON.
001900 INSTALLATION.               DEPOSIT SYSTEMS GROUP.
002000 DATE-WRITTEN.               MARCH 10, 1989.
002100 DATE-COMPILED.
002200 SECURITY.                   UNCLASSIFIED.
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*    031089  RKP  TKT-1140  ORIGINAL CODING -- BALANCE INQUIRY,    TKT1140
002600*                           DEPOSIT, WITHDRAW AND TRANSFER ONLY.
002700*    042289  RKP  TKT-1150  SWITCHED TO ACCTDA FOR ALL ACCOUNT     TKT1150
002800*                           TABLE ACCESS (WAS INLINE IN THIS
002900*                           PROGRAM).
003000*    051592  DWC  TKT-1367  ADDED BANKCALC SUBPROGRAM CALL FOR     TKT1367
003100*                           RULE CHECKING (WAS INLINE IF-TESTS).
003200*    100390  RKP  TKT-1230  ADDED REQUEST CODE 5, LIST HISTORY,    TKT1230
003300*                           CALLING BANKRPT FOR THE PRINTED
003400*                           REPORT.
003500*    110894  MTS  TKT-1640  ADDED REQUEST CODE 6, CREATE ACCOUNT.  TKT1640
003600*    061593  DWC  TKT-1410  TRANSACTION ID NOW GENERATED HERE      TKT1410
003700*                           (PREFIX "TXN-" + RUN SEQUENCE) FOR
003800*                           EVERY REQUEST, POSTED OR REJECTED.
003900*    011599  DWC  Y2K-0012  RUN DATE NOW ACCEPTED AS DD/MM/YYYY    Y2K0012
004000*                           DIRECTLY FROM THE 4-DIGIT-YEAR SYSTEM
004100*                           CLOCK -- NO WINDOWING NEEDED.
004200*    081502  JLB  TKT-2210  RUN CONTROL TOTALS DISPLAY ADDED AT    TKT2210
004300*                           END OF JOB PER OPERATIONS REQUEST.
004400*    052003  JLB  TKT-2140  BANKRPT SPLIT INTO OPEN/PRINT/CLOSE    TKT2140
004500*                           FUNCTIONS SO THE REPORT FILE STAYS
004600*                           OPEN ACROSS THE WHOLE RUN.
004650*    090111  JLB  TKT-2640  DEPOSIT WAS POSTING FROM/TO BACKWARDS  TKT2640
004660*                           -- A CREDIT HAS NO FROM ACCOUNT, SO
004670*                           THE ACCOUNT NUMBER NOW GOES ON THE TO
004680*                           SIDE TO MATCH BANKRPT'S SELF TEST.
004682*    140611  JLB  TKT-2655  ACCT-NOT-FOUND REJECT TEXT WAS TWO     TKT2655
004684*                           DIFFERENT WORDINGS (PRIMARY VS.
004686*                           TARGET) -- NOW ONE LITERAL EVERYWHERE,
004688*                           AND REJECTED JOURNAL LINES NOW SHOW
004690*                           "-" FOR AN ACCT NUMBER THE REQUEST
004692*                           NEVER USED INSTEAD OF ZERO-FILL.
004694*    210611  JLB  TKT-2662  BALANCE INQUIRY REJECT PATH NOW GOES   TKT2662
004696*                           TO AN EXIT PARAGRAPH ON A NOT-FOUND
004698*                           INSTEAD OF FALLING THROUGH THE IF.
004701*    140706  JLB  TKT-2661  TRANSACTION-REQUESTS/-JOURNAL RESIZED  TKT2661
004702*                           TO 63/95 BYTES TO MATCH THE REQUEST
004703*                           AND JOURNAL RECORD LAYOUTS -- WERE
004704*                           PADDED TO 70/100.
004705*    210706  JLB  TKT-2664  WS-NEXT-TXN-SEQ PULLED OUT AS A        TKT2664
004706*                           STAND-ALONE 77-LEVEL.
004707******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            WHATEVER-PC.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT                SECTION.
005600 FILE-CONTROL.
005700     SELECT  TRANSACTION-REQUESTS
005800             ASSIGN TO "BANKREQI"
005900             ORGANIZATION IS LINE SEQUENTIAL
006000             FILE STATUS IS REQ-FILE-STAT.
006100
006200     SELECT  TRANSACTION-JOURNAL
006300             ASSIGN TO "BANKJRNL"
006400             ORGANIZATION IS LINE SEQUENTIAL
006500             FILE STATUS IS JRNL-FILE-STAT.
006600******************************************************************
006700 DATA                        DIVISION.
006800*-----------------------------------------------------------------
006900 FILE                        SECTION.
007000 FD  TRANSACTION-REQUESTS
007100     RECORD CONTAINS 63 CHARACTERS
007200     DATA RECORD IS TRANSACTION-REQUEST-RECORD.
007300     COPY "BANKREQ.CPY".
007400
007500 FD  TRANSACTION-JOURNAL
007600     RECORD CONTAINS 95 CHARACTERS
007700     DATA RECORD IS POSTED-TRANSACTION-RECORD.
007800     COPY "BANKTXN.CPY".
007900*-----------------------------------------------------------------
008000 WORKING-STORAGE             SECTION.
008100*-----------------------------------------------------------------
008200 01  FILE-STATUS-FIELDS.
008300     05  REQ-FILE-STAT       PIC X(02).
008400     05  JRNL-FILE-STAT      PIC X(02).
008500 01  FILE-STATUS-FIELDS-COMBINED REDEFINES FILE-STATUS-FIELDS.
008600     05  FSF-BOTH-STATUS     PIC X(04).
008700
008800 01  SWITCHES-AND-COUNTERS.
008900     05  REQ-EOF-SW          PIC X(01)           VALUE "N".
009000         88  REQ-EOF                             VALUE "Y".
009100     05  WS-SAME-ACCOUNT-SW  PIC X(01)           VALUE "N".
009200         88  WS-SAME-ACCOUNT                     VALUE "Y".
009300
009400 01  WS-RUN-DATE-FIELDS.
009500     05  WS-SYSTEM-DATE.
009600         10  WS-SYS-YYYY     PIC 9(04).
009700         10  WS-SYS-MM       PIC 9(02).
009800         10  WS-SYS-DD       PIC 9(02).
009900     05  WS-RUN-DATE-TEXT    PIC X(10).
010000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS.
010100     05  FILLER              PIC X(08).
010200     05  WS-RUN-DATE-TEXT-R  PIC X(10).
010300
010400 01  RUN-CONTROL-TOTALS      COMP.
010500     05  RCT-REQUESTS-READ   PIC 9(07).
010600     05  RCT-REQUESTS-POSTED PIC 9(07).
010700     05  RCT-REQUESTS-REJECTED PIC 9(07).
010800     05  RCT-ACCOUNTS-CREATED PIC 9(07).
010900 01  RUN-CONTROL-AMOUNTS.
011000     05  RCA-TOTAL-DEPOSITED PIC S9(11)V99.
011100     05  RCA-TOTAL-WITHDRAWN PIC S9(11)V99.
011200     05  RCA-TOTAL-TRANSFERRED PIC S9(11)V99.
011300 77  WS-NEXT-TXN-SEQ          PIC 9(08)           COMP.
011400 01  WS-TXN-ID-BUILD.
011500     05  FILLER              PIC X(04)           VALUE "TXN-".
011600     05  WTB-SEQ             PIC 9(08).
011700
011800* Working copies of the three CALLed programs' LINKAGE areas.
011900 01  WS-ACCTDA-PARMS.
012000     05  WAD-FUNCTION        PIC X(01).
012100     05  WAD-ACCT-NO         PIC 9(10).
012200     05  WAD-FOUND-SW        PIC X(01).
012300         88  WAD-FOUND                           VALUE "Y".
012400     05  WAD-CUST-ID         PIC 9(06).
012500     05  WAD-CUST-NAME       PIC X(30).
012600     05  WAD-ACCT-TYPE       PIC X(03).
012700     05  WAD-BALANCE         PIC S9(11)V99.
012800     05  WAD-TXN-COUNT       PIC 9(04).
012900     05  WAD-NEW-BALANCE     PIC S9(11)V99.
013000     05  WAD-POST-TXN-ID     PIC X(12).
013100     05  WAD-POST-TXN-TYPE   PIC X(08).
013200     05  WAD-POST-TXN-DATE   PIC X(10).
013300     05  WAD-POST-FROM-ACCT  PIC X(10).
013400     05  WAD-POST-TO-ACCT    PIC X(10).
013500     05  WAD-POST-AMOUNT     PIC S9(09)V99.
013600     05  WAD-HIST-DEPTH      PIC 9(02).
013700     05  WAD-HISTORY OCCURS 10 TIMES.
013800         10  WADH-TXN-ID         PIC X(12).
013900         10  WADH-TXN-TYPE       PIC X(08).
014000         10  WADH-TXN-DATE       PIC X(10).
014100         10  WADH-FROM-ACCT      PIC X(10).
014200         10  WADH-TO-ACCT        PIC X(10).
014300         10  WADH-AMOUNT         PIC S9(09)V99.
014400     05  WAD-RECS-READ       PIC 9(04).
014500     05  WAD-RECS-WRITTEN    PIC 9(04).
014600 01  WS-ACCTDA-PARMS-TO-ACCT-VIEW REDEFINES WS-ACCTDA-PARMS.
014700     05  FILLER              PIC X(01).
014800     05  WADTV-TO-ACCT-NO    PIC 9(10).
014900     05  FILLER              PIC X(751).
015000
015100 01  WS-BANKCALC-PARMS.
015200     05  WBC-FUNCTION        PIC X(01).
015300     05  WBC-AMOUNT          PIC 9(09)V99.
015400     05  WBC-FROM-BALANCE    PIC S9(11)V99.
015500     05  WBC-TO-BALANCE      PIC S9(11)V99.
015600     05  WBC-SAME-ACCOUNT-SW PIC X(01).
015700     05  WBC-CUST-NAME       PIC X(30).
015800     05  WBC-NEW-FROM-BALANCE PIC S9(11)V99.
015900     05  WBC-NEW-TO-BALANCE  PIC S9(11)V99.
016000     05  WBC-TXN-TYPE        PIC X(08).
016100     05  WBC-REJECT-SW       PIC X(01).
016200         88  WBC-REJECTED                        VALUE "Y".
016300     05  WBC-REJECT-REASON   PIC X(30).
016400
016500 01  WS-BANKRPT-PARMS.
016600     05  WBR-FUNCTION        PIC X(01).
016700     05  WBR-ACCT-NO         PIC 9(10).
016800     05  WBR-HIST-DEPTH      PIC 9(02).
016900     05  WBR-HISTORY OCCURS 10 TIMES.
017000         10  WBRH-TXN-ID         PIC X(12).
017100         10  WBRH-TXN-TYPE       PIC X(08).
017200         10  WBRH-TXN-DATE       PIC X(10).
017300         10  WBRH-FROM-ACCT      PIC X(10).
017400         10  WBRH-TO-ACCT        PIC X(10).
017500         10  WBRH-AMOUNT         PIC S9(09)V99.
017600     05  WBR-LINES-WRITTEN   PIC 9(04).
017700******************************************************************
017800 PROCEDURE                   DIVISION.
017900*-----------------------------------------------------------------
018000* Main procedure
018100*-----------------------------------------------------------------
018200 100-BANK-DRIVER.
018300     PERFORM 200-INITIATE-BANK-RUN.
018400     PERFORM 200-PROCESS-ONE-REQUEST UNTIL REQ-EOF.
018500     PERFORM 200-TERMINATE-BANK-RUN.
018600
018700     STOP    RUN.
018800
018900******************************************************************
019000* Open the journal and the two requests/report files, load the
019100* account table through ACCTDA, and read the first request.
019200*-----------------------------------------------------------------
019300 200-INITIATE-BANK-RUN.
019400     PERFORM 300-OPEN-ALL-FILES.
019500     INITIALIZE RUN-CONTROL-TOTALS RUN-CONTROL-AMOUNTS.
019600     MOVE    0               TO  WS-NEXT-TXN-SEQ.
019700     PERFORM 300-ESTABLISH-RUN-DATE.
019800     MOVE    "L"             TO  WAD-FUNCTION.
019900     CALL    "ACCTDA"        USING WS-ACCTDA-PARMS.
020000     MOVE    "O"             TO  WBR-FUNCTION.
020100     CALL    "BANKRPT"       USING WS-BANKRPT-PARMS.
020200     PERFORM 300-READ-TRANSACTION-REQUESTS.
020300
020400*-----------------------------------------------------------------
020500* One EVALUATE per request code, 1 through 6.  Every branch ends
020600* by reading the next request.
020700*-----------------------------------------------------------------
020800 200-PROCESS-ONE-REQUEST.
020900     ADD     1               TO  RCT-REQUESTS-READ.
021000     EVALUATE TRUE
021100         WHEN REQ-BALANCE-INQUIRY
021200             PERFORM 300-HANDLE-BALANCE-INQUIRY
021250                     THRU 300-HANDLE-BALANCE-INQUIRY-EXIT
021300         WHEN REQ-DEPOSIT
021400             PERFORM 300-HANDLE-DEPOSIT
021500         WHEN REQ-WITHDRAW
021600             PERFORM 300-HANDLE-WITHDRAW
021700         WHEN REQ-TRANSFER
021800             PERFORM 300-HANDLE-TRANSFER
021900         WHEN REQ-LIST-HISTORY
022000             PERFORM 300-HANDLE-LIST-HISTORY
022100         WHEN REQ-CREATE-ACCOUNT
022200             PERFORM 300-HANDLE-CREATE-ACCOUNT
022300         WHEN OTHER
022400             PERFORM 300-REJECT-UNKNOWN-REQUEST-CODE
022500     END-EVALUATE.
022600     PERFORM 300-READ-TRANSACTION-REQUESTS.
022700
022800*-----------------------------------------------------------------
022900* Unload the account table, close out BANKRPT and the files, and
023000* display the run control totals for the operator.
023100*-----------------------------------------------------------------
023200 200-TERMINATE-BANK-RUN.
023300     MOVE    "U"             TO  WAD-FUNCTION.
023400     CALL    "ACCTDA"        USING WS-ACCTDA-PARMS.
023500     MOVE    "C"             TO  WBR-FUNCTION.
023600     CALL    "BANKRPT"       USING WS-BANKRPT-PARMS.
023700     PERFORM 300-CLOSE-ALL-FILES.
023800     PERFORM 300-DISPLAY-RUN-CONTROL-TOTALS.
023900
024000******************************************************************
024100 300-OPEN-ALL-FILES.
024200     OPEN    INPUT   TRANSACTION-REQUESTS
024300             OUTPUT  TRANSACTION-JOURNAL.
024400
024500*-----------------------------------------------------------------
024600 300-READ-TRANSACTION-REQUESTS.
024700     READ    TRANSACTION-REQUESTS
024800             AT END      MOVE "Y" TO REQ-EOF-SW.
024900
025000*-----------------------------------------------------------------
025100 300-CLOSE-ALL-FILES.
025200     CLOSE   TRANSACTION-REQUESTS
025300             TRANSACTION-JOURNAL.
025400
025500*-----------------------------------------------------------------
025600* Run date comes off the system clock as a 4-digit year already --
025700* no Y2K windowing required -- and is reformatted DD/MM/YYYY for
025800* every journal line and report detail line written this run.
025900*-----------------------------------------------------------------
026000 300-ESTABLISH-RUN-DATE.
026100     ACCEPT  WS-SYSTEM-DATE  FROM DATE YYYYMMDD.
026200     MOVE    WS-SYS-DD       TO  WS-RUN-DATE-TEXT (1:2).
026300     MOVE    "/"             TO  WS-RUN-DATE-TEXT (3:1).
026400     MOVE    WS-SYS-MM       TO  WS-RUN-DATE-TEXT (4:2).
026500     MOVE    "/"             TO  WS-RUN-DATE-TEXT (6:1).
026600     MOVE    WS-SYS-YYYY     TO  WS-RUN-DATE-TEXT (7:4).
026700
026800*-----------------------------------------------------------------
026900* Rule 2/6 -- balance inquiry.  Looks the account up; if it is
027000* not on file the request is rejected, otherwise BANKCALC is
027100* still called so every posted or rejected request goes through
027200* the one rule engine.
027300*-----------------------------------------------------------------
027350*    TKT-2662 -- REJECT PATH SHORT-CIRCUITS STRAIGHT TO THE EXIT
027360*    PARAGRAPH SO THE CALLER CAN PERFORM THE WHOLE RANGE IN ONE
027370*    STATEMENT.
027400 300-HANDLE-BALANCE-INQUIRY.
027500     MOVE    REQ-ACCT-NO     TO  WAD-ACCT-NO.
027600     MOVE    "F"             TO  WAD-FUNCTION.
027700     CALL    "ACCTDA"        USING WS-ACCTDA-PARMS.
027750     IF  NOT WAD-FOUND
027760         MOVE    "ACCOUNT NOT FOUND"        TO  WBC-REJECT-REASON
027770         PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
027780         GO TO  300-HANDLE-BALANCE-INQUIRY-EXIT.
027800     MOVE    "1"             TO  WBC-FUNCTION.
027900     CALL    "BANKCALC"      USING WS-BANKCALC-PARMS.
028000     DISPLAY "ACCT " REQ-ACCT-NO " BALANCE IS " WAD-BALANCE.
028400 300-HANDLE-BALANCE-INQUIRY-EXIT.
028450     EXIT.
028500
028600*-----------------------------------------------------------------
028700* Rules 1,2,3 -- deposit.  Account must exist; BANKCALC applies
028800* the amount rule and the credit arithmetic; ACCTDA posts it.
028900*-----------------------------------------------------------------
029000 300-HANDLE-DEPOSIT.
029100     MOVE    REQ-ACCT-NO     TO  WAD-ACCT-NO.
029200     MOVE    "F"             TO  WAD-FUNCTION.
029300     CALL    "ACCTDA"        USING WS-ACCTDA-PARMS.
029400     IF  NOT WAD-FOUND
029500         MOVE    "ACCOUNT NOT FOUND"        TO  WBC-REJECT-REASON
029600         PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
029700     ELSE
029800         PERFORM 400-APPLY-DEPOSIT-RULE
029900         IF  WBC-REJECTED
030000             PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
030100         ELSE
030200             PERFORM 400-POST-DEPOSIT
030300             ADD WBC-AMOUNT  TO  RCA-TOTAL-DEPOSITED
030400             PERFORM 400-WRITE-POSTED-JOURNAL-LINE.
030500
030600*-----------------------------------------------------------------
030700* Rules 1,2,4 -- withdraw.  Same shape as deposit with the debit
030800* rule in BANKCALC.
030900*-----------------------------------------------------------------
031000 300-HANDLE-WITHDRAW.
031100     MOVE    REQ-ACCT-NO     TO  WAD-ACCT-NO.
031200     MOVE    "F"             TO  WAD-FUNCTION.
031300     CALL    "ACCTDA"        USING WS-ACCTDA-PARMS.
031400     IF  NOT WAD-FOUND
031500         MOVE    "ACCOUNT NOT FOUND"        TO  WBC-REJECT-REASON
031600         PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
031700     ELSE
031800         PERFORM 400-APPLY-WITHDRAW-RULE
031900         IF  WBC-REJECTED
032000             PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
032100         ELSE
032200             PERFORM 400-POST-WITHDRAW
032300             ADD WBC-AMOUNT  TO  RCA-TOTAL-WITHDRAWN
032400             PERFORM 400-WRITE-POSTED-JOURNAL-LINE.
032500
032600*-----------------------------------------------------------------
032700* Rules 1,2,5 -- transfer.  Both accounts must exist and differ;
032800* BANKCALC does the debit/credit math for both sides in one call.
032900*-----------------------------------------------------------------
033000 300-HANDLE-TRANSFER.
033100     MOVE    REQ-ACCT-NO     TO  WAD-ACCT-NO.
033200     MOVE    "F"             TO  WAD-FUNCTION.
033300     CALL    "ACCTDA"        USING WS-ACCTDA-PARMS.
033400     IF  NOT WAD-FOUND
033500         MOVE    "ACCOUNT NOT FOUND"        TO  WBC-REJECT-REASON
033600         PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
033700     ELSE
033800         MOVE    WAD-BALANCE     TO  WBC-FROM-BALANCE
033900         MOVE    REQ-TARGET-NO   TO  WAD-ACCT-NO
034000         MOVE    "F"             TO  WAD-FUNCTION
034100         CALL    "ACCTDA"        USING WS-ACCTDA-PARMS
034200         IF  NOT WAD-FOUND
034300             MOVE    "ACCOUNT NOT FOUND"     TO  WBC-REJECT-REASON
034500             PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
034600         ELSE
034700             PERFORM 400-APPLY-TRANSFER-RULE
034800             IF  WBC-REJECTED
034900                 PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
035000             ELSE
035100                 PERFORM 400-POST-TRANSFER
035200                 ADD WBC-AMOUNT  TO  RCA-TOTAL-TRANSFERRED
035300                 PERFORM 400-WRITE-POSTED-JOURNAL-LINE.
035400
035500*-----------------------------------------------------------------
035600* Rule 8 -- list history.  Account must exist and must have at
035700* least one posted transaction, otherwise the request rejects
035800* with NO TRANSACTIONS FOUND.
035900*-----------------------------------------------------------------
036000 300-HANDLE-LIST-HISTORY.
036100     MOVE    REQ-ACCT-NO     TO  WAD-ACCT-NO.
036200     MOVE    "F"             TO  WAD-FUNCTION.
036300     CALL    "ACCTDA"        USING WS-ACCTDA-PARMS.
036400     IF  NOT WAD-FOUND
036500         MOVE    "ACCOUNT NOT FOUND"        TO  WBC-REJECT-REASON
036600         PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
036700     ELSE
036800         IF  WAD-HIST-DEPTH = 0
036900             MOVE    "NO TRANSACTIONS FOUND"
037000                                             TO  WBC-REJECT-REASON
037100             PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
037200         ELSE
037300             PERFORM 400-PRINT-HISTORY-REPORT.
037400
037500*-----------------------------------------------------------------
037600* Rule 7 -- create account.  BANKCALC only checks the customer
037700* name is present; ACCTDA assigns the new account number.
037800*-----------------------------------------------------------------
037900 300-HANDLE-CREATE-ACCOUNT.
038000     MOVE    REQ-CUST-NAME   TO  WBC-CUST-NAME.
038100     MOVE    "6"             TO  WBC-FUNCTION.
038200     CALL    "BANKCALC"      USING WS-BANKCALC-PARMS.
038300     IF  WBC-REJECTED
038400         PERFORM 400-WRITE-REJECTED-JOURNAL-LINE
038500     ELSE
038600         MOVE    REQ-CUST-NAME   TO  WAD-CUST-NAME
038700         MOVE    1               TO  WAD-CUST-ID
038800         MOVE    "C"             TO  WAD-FUNCTION
038900         CALL    "ACCTDA"        USING WS-ACCTDA-PARMS
039000         ADD     1               TO  RCT-ACCOUNTS-CREATED
039100         DISPLAY "ACCOUNT CREATED " WAD-ACCT-NO.
039200
039300*-----------------------------------------------------------------
039400* An out-of-range request code is rejected the same way a failed
039500* business rule is -- one journal line, one rejected count.
039600*-----------------------------------------------------------------
039700 300-REJECT-UNKNOWN-REQUEST-CODE.
039800     MOVE    "INVALID REQUEST CODE"         TO  WBC-REJECT-REASON.
039900     PERFORM 400-WRITE-REJECTED-JOURNAL-LINE.
040000
040100*-----------------------------------------------------------------
040200 300-DISPLAY-RUN-CONTROL-TOTALS.
040300     DISPLAY "BANKDRV RUN CONTROL TOTALS".
040400     DISPLAY "  REQUESTS READ....... " RCT-REQUESTS-READ.
040500     DISPLAY "  REQUESTS POSTED..... " RCT-REQUESTS-POSTED.
040600     DISPLAY "  REQUESTS REJECTED... " RCT-REQUESTS-REJECTED.
040700     DISPLAY "  ACCOUNTS CREATED.... " RCT-ACCOUNTS-CREATED.
040800     DISPLAY "  TOTAL DEPOSITED...... " RCA-TOTAL-DEPOSITED.
040900     DISPLAY "  TOTAL WITHDRAWN...... " RCA-TOTAL-WITHDRAWN.
041000     DISPLAY "  TOTAL TRANSFERRED.... " RCA-TOTAL-TRANSFERRED.
041100
041200******************************************************************
041300 400-APPLY-DEPOSIT-RULE.
041400     MOVE    REQ-AMOUNT      TO  WBC-AMOUNT.
041500     MOVE    WAD-BALANCE     TO  WBC-FROM-BALANCE.
041600     MOVE    "2"             TO  WBC-FUNCTION.
041700     CALL    "BANKCALC"      USING WS-BANKCALC-PARMS.
041800
041900*-----------------------------------------------------------------
042000 400-APPLY-WITHDRAW-RULE.
042100     MOVE    REQ-AMOUNT      TO  WBC-AMOUNT.
042200     MOVE    WAD-BALANCE     TO  WBC-FROM-BALANCE.
042300     MOVE    "3"             TO  WBC-FUNCTION.
042400     CALL    "BANKCALC"      USING WS-BANKCALC-PARMS.
042500
042600*-----------------------------------------------------------------
042700* Rule 5's same-account check is made here, against the request
042800* record itself, before BANKCALC is even called.
042900*-----------------------------------------------------------------
043000 400-APPLY-TRANSFER-RULE.
043100     MOVE    "N"             TO  WBC-SAME-ACCOUNT-SW.
043200     IF  REQ-ACCT-NO = REQ-TARGET-NO
043300         MOVE    "Y"         TO  WBC-SAME-ACCOUNT-SW.
043400     MOVE    REQ-AMOUNT      TO  WBC-AMOUNT.
043500     MOVE    WAD-BALANCE     TO  WBC-TO-BALANCE.
043600     MOVE    "4"             TO  WBC-FUNCTION.
043700     CALL    "BANKCALC"      USING WS-BANKCALC-PARMS.
043800
043900*-----------------------------------------------------------------
044000 400-POST-DEPOSIT.
044100     PERFORM 500-BUILD-NEXT-TXN-ID.
044150*    TKT-2640 -- CREDIT HAS NO FROM ACCOUNT; THE ACCOUNT BEING
044160*    CREDITED IS THE TO SIDE, SO THE REPORT WRITER'S SELF TEST
044170*    AGREES WITH A WITHDRAWAL'S ORIENTATION.
044200     MOVE    "-"                 TO  WAD-POST-FROM-ACCT.
044300     MOVE    WAD-ACCT-NO         TO  WAD-POST-TO-ACCT.
044400     MOVE    WBC-NEW-FROM-BALANCE TO  WAD-NEW-BALANCE.
044500     MOVE    WS-TXN-ID-BUILD     TO  WAD-POST-TXN-ID.
044600     MOVE    WBC-TXN-TYPE        TO  WAD-POST-TXN-TYPE.
044700     MOVE    WS-RUN-DATE-TEXT    TO  WAD-POST-TXN-DATE.
044800     MOVE    WBC-AMOUNT          TO  WAD-POST-AMOUNT.
044900     MOVE    "P"                 TO  WAD-FUNCTION.
045000     CALL    "ACCTDA"            USING WS-ACCTDA-PARMS.
045100     ADD     1                   TO  RCT-REQUESTS-POSTED.
045200
045300*-----------------------------------------------------------------
045400 400-POST-WITHDRAW.
045500     PERFORM 500-BUILD-NEXT-TXN-ID.
045600     MOVE    WAD-ACCT-NO         TO  WAD-POST-FROM-ACCT.
045700     MOVE    "-"                 TO  WAD-POST-TO-ACCT.
045800     MOVE    WBC-NEW-FROM-BALANCE TO  WAD-NEW-BALANCE.
045900     MOVE    WS-TXN-ID-BUILD     TO  WAD-POST-TXN-ID.
046000     MOVE    WBC-TXN-TYPE        TO  WAD-POST-TXN-TYPE.
046100     MOVE    WS-RUN-DATE-TEXT    TO  WAD-POST-TXN-DATE.
046200     MOVE    WBC-AMOUNT          TO  WAD-POST-AMOUNT.
046300     MOVE    "P"                 TO  WAD-FUNCTION.
046400     CALL    "ACCTDA"            USING WS-ACCTDA-PARMS.
046500     ADD     1                   TO  RCT-REQUESTS-POSTED.
046600
046700*-----------------------------------------------------------------
046800* Transfer posts twice -- once against the FROM account (debit
046900* side of the history) and once against the TO account (credit
047000* side) -- both with the same transaction id so the journal and
047100* both accounts' histories agree on which posting this was.
047200*-----------------------------------------------------------------
047300 400-POST-TRANSFER.
047400     PERFORM 500-BUILD-NEXT-TXN-ID.
047500     MOVE    REQ-ACCT-NO         TO  WAD-ACCT-NO.
047600     MOVE    REQ-ACCT-NO         TO  WAD-POST-FROM-ACCT.
047700     MOVE    REQ-TARGET-NO       TO  WAD-POST-TO-ACCT.
047800     MOVE    WBC-NEW-FROM-BALANCE TO  WAD-NEW-BALANCE.
047900     MOVE    WS-TXN-ID-BUILD     TO  WAD-POST-TXN-ID.
048000     MOVE    "TRANSFER"          TO  WAD-POST-TXN-TYPE.
048100     MOVE    WS-RUN-DATE-TEXT    TO  WAD-POST-TXN-DATE.
048200     MOVE    WBC-AMOUNT          TO  WAD-POST-AMOUNT.
048300     MOVE    "P"                 TO  WAD-FUNCTION.
048400     CALL    "ACCTDA"            USING WS-ACCTDA-PARMS.
048500     MOVE    REQ-TARGET-NO       TO  WAD-ACCT-NO.
048600     MOVE    WBC-NEW-TO-BALANCE  TO  WAD-NEW-BALANCE.
048700     CALL    "ACCTDA"            USING WS-ACCTDA-PARMS.
048800     ADD     1                   TO  RCT-REQUESTS-POSTED.
048900
049000*-----------------------------------------------------------------
049100 400-PRINT-HISTORY-REPORT.
049200     MOVE    WAD-ACCT-NO         TO  WBR-ACCT-NO.
049300     MOVE    WAD-HIST-DEPTH      TO  WBR-HIST-DEPTH.
049400     MOVE    WAD-HISTORY         TO  WBR-HISTORY.
049500     MOVE    "P"                 TO  WBR-FUNCTION.
049600     CALL    "BANKRPT"           USING WS-BANKRPT-PARMS.
049700
049800*-----------------------------------------------------------------
049900* Every rejected request still gets a transaction id and a
050000* journal line -- TXN-TYPE is left blank since nothing posted.
050050* TKT-2655 -- REQ-ACCT-NO/REQ-TARGET-NO ARE ZERO-FILLED ON ANY
050060* REQUEST THAT NEVER USES THAT SIDE (E.G. CREATE ACCOUNT HAS NO
050070* ACCT-NO YET, BALANCE/DEPOSIT/WITHDRAW/LIST HAVE NO TARGET) --
050080* "-" GOES IN THE JOURNAL THERE, NOT A ZERO ACCOUNT NUMBER.
050100*-----------------------------------------------------------------
050200 400-WRITE-REJECTED-JOURNAL-LINE.
050300     PERFORM 500-BUILD-NEXT-TXN-ID.
050400     MOVE    WS-TXN-ID-BUILD     TO  TXN-ID.
050500     MOVE    SPACES              TO  TXN-TYPE.
050600     MOVE    WS-RUN-DATE-TEXT    TO  TXN-DATE.
050700     IF      REQ-ACCT-NO = ZERO
050720         MOVE    "-"             TO  TXN-FROM-ACCT
050740     ELSE
050760         MOVE    REQ-ACCT-NO     TO  TXN-FROM-ACCT.
050770     IF      REQ-TARGET-NO = ZERO
050780         MOVE    "-"             TO  TXN-TO-ACCT
050790     ELSE
050795         MOVE    REQ-TARGET-NO   TO  TXN-TO-ACCT.
050900     MOVE    REQ-AMOUNT          TO  TXN-AMOUNT.
051000     MOVE    "RJ"                TO  TXN-STATUS.
051100     MOVE    WBC-REJECT-REASON   TO  TXN-REASON.
051200     WRITE   POSTED-TRANSACTION-RECORD.
051300     ADD     1                   TO  RCT-REQUESTS-REJECTED.
051400
051500*-----------------------------------------------------------------
051600 400-WRITE-POSTED-JOURNAL-LINE.
051700     MOVE    WAD-POST-TXN-ID     TO  TXN-ID.
051800     MOVE    WAD-POST-TXN-TYPE   TO  TXN-TYPE.
051900     MOVE    WAD-POST-TXN-DATE   TO  TXN-DATE.
052000     MOVE    WAD-POST-FROM-ACCT  TO  TXN-FROM-ACCT.
052100     MOVE    WAD-POST-TO-ACCT    TO  TXN-TO-ACCT.
052200     MOVE    WAD-POST-AMOUNT     TO  TXN-AMOUNT.
052300     MOVE    "OK"                TO  TXN-STATUS.
052400     MOVE    SPACES              TO  TXN-REASON.
052500     WRITE   POSTED-TRANSACTION-RECORD.
052600
052700******************************************************************
052800* Rule 9 -- "TXN-" followed by an 8-digit run sequence, one
052900* higher every time a request of any kind is written to the
053000* journal, posted or rejected.
053100*-----------------------------------------------------------------
053200 500-BUILD-NEXT-TXN-ID.
053300     ADD     1               TO  WS-NEXT-TXN-SEQ.
053400     MOVE    WS-NEXT-TXN-SEQ TO  WTB-SEQ.
