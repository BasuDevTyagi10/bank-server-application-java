000100******************************************************************
000200* This program is the sub program to apply the bank posting
000300* rules for a single transaction request -- amount validation,
000400* balance arithmetic and the from/to account rules for deposit,
000500* withdraw, transfer and create-account.  It has no files of its
000600* own; it is CALLed once per request by BANKDRV, which owns the
000700* account table and the journal.
000800*
000900* Used File
001000*    - none (LINKAGE SECTION only)
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 BANKCALC.
001600 AUTHOR.                     R K PATTERSON.
001700 INSTALLATION.               DEPOSIT SYSTEMS GROUP.
001800 DATE-WRITTEN.               MARCH 14, 1989.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*    031489  RKP  TKT-1140  ORIGINAL CODING -- DEPOSIT/WITHDRAW/   TKT1140
002400*                           TRANSFER RULES SPLIT OUT OF BANKDRV
002500*                           SO THE MAIN LOOP STAYS FILE-DRIVEN.
002600*    092290  RKP  TKT-1201  ADDED TRANSFER "SAME ACCOUNT" CHECK.   TKT1201
002700*    051592  DWC  TKT-1367  ADDED BALANCE-INQUIRY FUNCTION (WAS    TKT1367
002800*                           HANDLED INLINE IN BANKDRV BEFORE).
002900*    110894  MTS  TKT-1640  ADDED CREATE-ACCOUNT NAME CHECK.       TKT1640
003000*    011599  DWC  Y2K-0012  REVIEWED -- NO DATE FIELDS IN THIS     Y2K0012
003100*                           PROGRAM, NOTHING TO CONVERT FOR Y2K.
003200*    070201  MTS  TKT-2050  REJECTION REASON TEXT NOW RETURNED TO  TKT2050
003300*                           THE CALLER VERBATIM FOR THE JOURNAL
003400*                           RECORD INSTEAD OF A REASON CODE.
003500*    021711  JLB  TKT-2602  ROUNDED CLAUSE ADDED TO THE TRANSFER   TKT2602
003600*                           COMPUTE STATEMENTS PER AUDIT REQUEST.
003610*    140706  JLB  TKT-2664  WS-RULE-CHECK-COUNT PULLED OUT AS A    TKT2664
003620*                           STAND-ALONE 77-LEVEL.
003630*    210706  JLB  TKT-2665  200-APPLY-WITHDRAW RESTRUCTURED WITH   TKT2665
003640*                           GO TO SHORT-CIRCUITS ON REJECTION,
003650*                           CALLED AS A PERFORM ... THRU RANGE.
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            WHATEVER-PC.
004200 SPECIAL-NAMES.
004300     CLASS VALID-FUNCTION-CODE IS "1" "2" "3" "4" "6".
004400******************************************************************
004500 DATA                        DIVISION.
004600*-----------------------------------------------------------------
004700 WORKING-STORAGE             SECTION.
004800*-----------------------------------------------------------------
004900* Rejection-reason text table, keyed by the same order the rules
005000* are checked in.  Kept as a table instead of literals scattered
005100* through the EVALUATE so the wording stays in one place.
005200*-----------------------------------------------------------------
005300 01  REJECT-REASON-TABLE.
005400     05  FILLER              PIC X(30)
005500                             VALUE "AMOUNT NOT POSITIVE".
005600     05  FILLER              PIC X(30)
005700                             VALUE "INSUFFICIENT BALANCE".
005800     05  FILLER              PIC X(30)
005900                             VALUE "SAME ACCOUNT TRANSFER".
006000     05  FILLER              PIC X(30)
006100                             VALUE "CUSTOMER NAME REQUIRED".
006200 01  REJECT-REASON-TABLE-R REDEFINES REJECT-REASON-TABLE.
006300     05  REJECT-REASON-ENTRY PIC X(30) OCCURS 4 TIMES.
006400*-----------------------------------------------------------------
006500 01  WS-SUBSCRIPTS           COMP.
006600     05  WS-REASON-IDX       PIC S9(04).
006700 77  WS-RULE-CHECK-COUNT      PIC S9(04)          COMP.
006900*-----------------------------------------------------------------
007000******************************************************************
007100 LINKAGE                     SECTION.
007200*-----------------------------------------------------------------
007300 01  BANKCALC-PARMS.
007400     05  BC-FUNCTION         PIC X(01).
007500         88  BC-FN-BALANCE             VALUE "1".
007600         88  BC-FN-DEPOSIT             VALUE "2".
007700         88  BC-FN-WITHDRAW            VALUE "3".
007800         88  BC-FN-TRANSFER            VALUE "4".
007900         88  BC-FN-CREATE              VALUE "6".
008000     05  BC-AMOUNT           PIC 9(09)V99.
008100     05  BC-FROM-BALANCE     PIC S9(11)V99.
008200     05  BC-TO-BALANCE       PIC S9(11)V99.
008300     05  BC-SAME-ACCOUNT-SW  PIC X(01).
008400         88  BC-SAME-ACCOUNT           VALUE "Y".
008500     05  BC-CUST-NAME        PIC X(30).
008600     05  BC-NEW-FROM-BALANCE PIC S9(11)V99.
008700     05  BC-NEW-TO-BALANCE   PIC S9(11)V99.
008800     05  BC-TXN-TYPE         PIC X(08).
008900     05  BC-REJECT-SW        PIC X(01).
009000         88  BC-REJECTED               VALUE "Y".
009100     05  BC-REJECT-REASON    PIC X(30).
009200 01  BANKCALC-PARMS-TRACE-VIEW REDEFINES BANKCALC-PARMS.
009300     05  FILLER              PIC X(95).
009400     05  BCTV-TXN-TYPE       PIC X(08).
009500     05  FILLER              PIC X(31).
009600*-----------------------------------------------------------------
009700* Balance-pair view, used by the 300-level checks to get at both
009800* sides of a transfer through one qualified name instead of two.
009900*-----------------------------------------------------------------
010000 01  BANKCALC-PARMS-BALANCE-VIEW REDEFINES BANKCALC-PARMS.
010100     05  FILLER              PIC X(12).
010200     05  BCBV-FROM-BALANCE   PIC S9(11)V99.
010300     05  BCBV-TO-BALANCE     PIC S9(11)V99.
010400     05  FILLER              PIC X(96).
010500******************************************************************
010600 PROCEDURE                   DIVISION    USING BANKCALC-PARMS.
010700*-----------------------------------------------------------------
010800* Main procedure -- dispatch on the function code and apply the
010900* matching posting rule.  An unrecognized function is treated the
011000* same as a failed validation so BANKDRV never posts garbage.
011100*-----------------------------------------------------------------
011200 100-APPLY-BANK-RULE.
011300     PERFORM 200-INITIALIZE-RESULT.
011400     IF  BC-FUNCTION IS VALID-FUNCTION-CODE
011500         EVALUATE TRUE
011600             WHEN BC-FN-BALANCE
011700                 PERFORM 200-APPLY-BALANCE-INQUIRY
011800             WHEN BC-FN-DEPOSIT
011900                 PERFORM 200-APPLY-DEPOSIT
012000             WHEN BC-FN-WITHDRAW
012100                 PERFORM 200-APPLY-WITHDRAW
012150                         THRU 200-APPLY-WITHDRAW-EXIT
012200             WHEN BC-FN-TRANSFER
012300                 PERFORM 200-APPLY-TRANSFER
012400             WHEN BC-FN-CREATE
012500                 PERFORM 200-APPLY-CREATE-ACCOUNT
012600         END-EVALUATE
012700     ELSE
012800         PERFORM 300-REJECT-AMOUNT-NOT-POSITIVE.
012900
013000     EXIT    PROGRAM.
013100
013200*-----------------------------------------------------------------
013300* Clear the result area so a short-circuited rule never leaves a
013400* stale balance or reason from the previous CALL.
013500*-----------------------------------------------------------------
013600 200-INITIALIZE-RESULT.
013700     MOVE    "N"             TO  BC-REJECT-SW.
013800     MOVE    SPACES          TO  BC-REJECT-REASON.
013900     MOVE    SPACES          TO  BC-TXN-TYPE.
014000     MOVE    BC-FROM-BALANCE TO  BC-NEW-FROM-BALANCE.
014100     MOVE    BC-TO-BALANCE   TO  BC-NEW-TO-BALANCE.
014200     MOVE    0               TO  WS-RULE-CHECK-COUNT.
014300
014400*-----------------------------------------------------------------
014500* Rule 6 -- balance inquiry never rejects; the balance is simply
014600* handed back unchanged (a never-set balance already reads as
014700* 0.00 because BANKDRV zeroed the table entry at CREATE time).
014800*-----------------------------------------------------------------
014900 200-APPLY-BALANCE-INQUIRY.
015000     ADD     1               TO  WS-RULE-CHECK-COUNT.
015100
015200*-----------------------------------------------------------------
015300* Rules 1 and 3 -- positive amount, then credit the account and
015400* tag the journal entry CREDIT.
015500*-----------------------------------------------------------------
015600 200-APPLY-DEPOSIT.
015700     PERFORM 300-CHECK-AMOUNT-POSITIVE.
015800     IF  NOT BC-REJECTED
015900         COMPUTE BC-NEW-FROM-BALANCE ROUNDED =
016000                 BC-FROM-BALANCE + BC-AMOUNT
016100         MOVE    "CREDIT  "  TO  BC-TXN-TYPE.
016200
016300*-----------------------------------------------------------------
016400* Rules 1 and 4 -- positive amount, sufficient balance, then
016500* debit the account and tag the journal entry DEBIT.
016600*-----------------------------------------------------------------
016700 200-APPLY-WITHDRAW.
016710*    TKT-2665 -- REJECTS NOW GO TO THE EXIT PARA INSTEAD OF A      TKT2665
016720*    SECOND IF-NOT-REJECTED TEST.
016800     PERFORM 300-CHECK-AMOUNT-POSITIVE.
016900     IF  BC-REJECTED
016910         GO TO   200-APPLY-WITHDRAW-EXIT.
017000     PERFORM 300-CHECK-SUFFICIENT-FROM-BALANCE.
017100     IF  BC-REJECTED
017110         GO TO   200-APPLY-WITHDRAW-EXIT.
017200     COMPUTE BC-NEW-FROM-BALANCE ROUNDED =
017300             BC-FROM-BALANCE - BC-AMOUNT.
017400     MOVE    "DEBIT   "          TO  BC-TXN-TYPE.
017410 200-APPLY-WITHDRAW-EXIT.
017420     EXIT.
017500
017600*-----------------------------------------------------------------
017700* Rule 5 -- distinct accounts, positive amount, sufficient
017800* balance, then debit the FROM account and credit the TO account
017900* by the same amount.
018000*-----------------------------------------------------------------
018100 200-APPLY-TRANSFER.
018200     IF  BC-SAME-ACCOUNT
018300         PERFORM 300-REJECT-SAME-ACCOUNT-TRANSFER
018400     ELSE
018500         PERFORM 300-CHECK-AMOUNT-POSITIVE.
018600     IF  NOT BC-REJECTED
018700         PERFORM 300-CHECK-SUFFICIENT-FROM-BALANCE.
018800     IF  NOT BC-REJECTED
018900         COMPUTE BC-NEW-FROM-BALANCE ROUNDED =
019000                 BC-FROM-BALANCE - BC-AMOUNT
019100         COMPUTE BC-NEW-TO-BALANCE   ROUNDED =
019200                 BC-TO-BALANCE   + BC-AMOUNT
019300         MOVE    "TRANSFER"  TO  BC-TXN-TYPE.
019400
019500*-----------------------------------------------------------------
019600* Rule 7 -- a create-account request only fails here when the
019700* customer name is blank; ACCTDA does the actual account-number
019800* assignment once this call returns without a rejection.
019900*-----------------------------------------------------------------
020000 200-APPLY-CREATE-ACCOUNT.
020100     ADD     1               TO  WS-RULE-CHECK-COUNT.
020200     IF  BC-CUST-NAME = SPACES
020300         MOVE    4           TO  WS-REASON-IDX
020400         PERFORM 300-SET-REJECTION.
020500
020600*-----------------------------------------------------------------
020700 300-CHECK-AMOUNT-POSITIVE.
020800     ADD     1               TO  WS-RULE-CHECK-COUNT.
020900     IF  BC-AMOUNT NOT > 0
021000         MOVE    1           TO  WS-REASON-IDX
021100         PERFORM 300-SET-REJECTION.
021200
021300*-----------------------------------------------------------------
021400 300-CHECK-SUFFICIENT-FROM-BALANCE.
021500     ADD     1               TO  WS-RULE-CHECK-COUNT.
021600     IF  BC-AMOUNT > BC-FROM-BALANCE
021700         MOVE    2           TO  WS-REASON-IDX
021800         PERFORM 300-SET-REJECTION.
021900
022000*-----------------------------------------------------------------
022100 300-REJECT-SAME-ACCOUNT-TRANSFER.
022200     MOVE    3               TO  WS-REASON-IDX.
022300     PERFORM 300-SET-REJECTION.
022400
022500*-----------------------------------------------------------------
022600 300-REJECT-AMOUNT-NOT-POSITIVE.
022700     MOVE    1               TO  WS-REASON-IDX.
022800     PERFORM 300-SET-REJECTION.
022900
023000*-----------------------------------------------------------------
023100* Common rejection setter -- looks the reason text up in the
023200* table by WS-REASON-IDX and raises BC-REJECT-SW.
023300*-----------------------------------------------------------------
023400 300-SET-REJECTION.
023500     MOVE    "Y"                             TO  BC-REJECT-SW.
023600     MOVE    REJECT-REASON-ENTRY (WS-REASON-IDX)
023700                                               TO  BC-REJECT-REASON.
