000100******************************************************************
000200* This program is to print the transaction-history report --
000300* one section per LIST request, header/detail/footer, at most
000400* the ten most recent transactions for the account, newest
000500* first.  It is CALLed by BANKDRV once to open the report file,
000600* once per list request to print a section, and once to close
000700* the report file at end of run.
000800*
000900* Used File
001000*    - Transaction-History Report (Line Sequential Print): REPORT
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 BANKRPT.
001600 AUTHOR.                     M T SULLIVAN.
001700 INSTALLATION.               DEPOSIT SYSTEMS GROUP.
001800 DATE-WRITTEN.               APRIL 02, 1989.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*    040289  RKP  TKT-1141  ORIGINAL CODING.                       TKT1141
002400*    062289  RKP  TKT-1160  ADDED SELF/"-" SUBSTITUTION SO THE     TKT1160
002500*                           CUSTOMER DOES NOT SEE THEIR OWN
002600*                           ACCOUNT NUMBER ON EVERY LINE.
002700*    091491  MTS  TKT-1310  PAGE HEADING NOW SHOWS THE ACCOUNT     TKT1310
002800*                           NUMBER BEING LISTED.
002900*    011599  DWC  Y2K-0012  REVIEWED -- TXN-DATE ARRIVES PREFOR-   Y2K0012
003000*                           MATTED DD/MM/YYYY FROM THE CALLER,
003100*                           NOTHING TO FIX HERE FOR Y2K.
003200*    052003  JLB  TKT-2140  OPEN/PRINT/CLOSE SPLIT INTO SEPARATE   TKT2140
003300*                           FUNCTIONS SO BANKDRV CAN INTERLEAVE
003400*                           LIST SECTIONS WITH THE POSTING LOOP.
003410*    140706  JLB  TKT-2656  COLUMN-HEADING-LINE'S AMOUNT HEADING   TKT2656
003420*                           WIDENED TO MATCH DL-AMOUNT'S 16-BYTE
003430*                           EDITED PICTURE.
003440*    210706  JLB  TKT-2664  WS-LINES-THIS-SECTION PULLED OUT AS A  TKT2664
003450*                           STAND-ALONE 77-LEVEL AND WIRED INTO
003460*                           THE SECTION LINE COUNT.
003470*    280706  JLB  TKT-2666  200-PRINT-HISTORY-SECTION NOW SKIPS    TKT2666
003480*                           THE DETAIL LOOP ON AN EMPTY HISTORY
003490*                           VIA A GO TO, CALLED AS A PERFORM
003491*                           ... THRU RANGE.
003500******************************************************************
003600 ENVIRONMENT                 DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION               SECTION.
003900 SOURCE-COMPUTER.            WHATEVER-PC.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS VALID-BR-FUNCTION IS "O" "P" "C".
004300*-----------------------------------------------------------------
004400 INPUT-OUTPUT                SECTION.
004500 FILE-CONTROL.
004600     SELECT  REPORT-FILE
004700             ASSIGN TO "BANKRPT"
004800             ORGANIZATION IS LINE SEQUENTIAL.
004900******************************************************************
005000 DATA                        DIVISION.
005100*-----------------------------------------------------------------
005200 FILE                        SECTION.
005300 FD  REPORT-FILE
005400     RECORD CONTAINS 80 CHARACTERS
005500     DATA RECORD IS REPORT-LINE-OUT.
005600 01  REPORT-LINE-OUT         PIC X(80).
005700*-----------------------------------------------------------------
005800 WORKING-STORAGE             SECTION.
005900*-----------------------------------------------------------------
006000 01  HEADER-LINE.
006100     05  FILLER              PIC X(01) VALUE SPACES.
006200     05  FILLER              PIC X(34)
006300                             VALUE "LAST 10 TRANSACTIONS FOR ACCOUNT: ".
006400     05  HL-ACCT-NO          PIC 9(10).
006500     05  FILLER              PIC X(35) VALUE SPACES.
006600 01  HEADER-LINE-R REDEFINES HEADER-LINE.
006700     05  FILLER              PIC X(35).
006800     05  HLR-ACCT-TEXT       PIC X(10).
006900     05  FILLER              PIC X(35).
007000
007100 01  COLUMN-HEADING-LINE.
007200     05  FILLER              PIC X(01) VALUE SPACES.
007300     05  FILLER              PIC X(10) VALUE "DATE".
007400     05  FILLER              PIC X(10) VALUE "FROM".
007500     05  FILLER              PIC X(10) VALUE "TO".
007600     05  FILLER              PIC X(16) VALUE "AMOUNT".
007700     05  FILLER              PIC X(12) VALUE "TXN ID".
007800     05  FILLER              PIC X(08) VALUE "TXN TYPE".
007900     05  FILLER              PIC X(13) VALUE SPACES.
008000
008100 01  DETAIL-LINE.
008200     05  FILLER              PIC X(01) VALUE SPACES.
008300     05  DL-DATE             PIC X(10).
008400     05  DL-FROM             PIC X(10).
008500     05  DL-TO               PIC X(10).
008600     05  DL-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99.
008700     05  DL-TXN-ID           PIC X(12).
008800     05  DL-TXN-TYPE         PIC X(08).
008850     05  FILLER              PIC X(13) VALUE SPACES.
008860 01  DETAIL-LINE-AMOUNT-VIEW REDEFINES DETAIL-LINE.
008870     05  FILLER              PIC X(31).
008880     05  DLAV-AMOUNT-EDIT    PIC Z,ZZZ,ZZZ,ZZ9.99.
008890     05  FILLER              PIC X(33).
009000
009100 01  FOOTER-LINE.
009200     05  FILLER              PIC X(01) VALUE SPACES.
009300     05  FILLER              PIC X(23) VALUE "----- END OF LIST -----".
009400     05  FILLER              PIC X(56) VALUE SPACES.
009500
009600 01  WS-ACCT-NO-TEXT          PIC X(10).
009700 01  WS-SUBSCRIPTS            COMP.
009800     05  WS-HIST-SUB          PIC 9(02).
009900 77  WS-LINES-THIS-SECTION    PIC 9(04)           COMP.
010100*-----------------------------------------------------------------
010200 LINKAGE                     SECTION.
010300*-----------------------------------------------------------------
010400 01  BANKRPT-PARMS.
010500     05  BR-FUNCTION         PIC X(01).
010600         88  BR-FN-OPEN                VALUE "O".
010700         88  BR-FN-PRINT               VALUE "P".
010800         88  BR-FN-CLOSE               VALUE "C".
010900     05  BR-ACCT-NO          PIC 9(10).
011000     05  BR-HIST-DEPTH       PIC 9(02).
011100     05  BR-HISTORY OCCURS 10 TIMES.
011200         10  BRH-TXN-ID          PIC X(12).
011300         10  BRH-TXN-TYPE        PIC X(08).
011400         10  BRH-TXN-DATE        PIC X(10).
011500         10  BRH-FROM-ACCT       PIC X(10).
011600         10  BRH-TO-ACCT         PIC X(10).
011700         10  BRH-AMOUNT          PIC S9(09)V99.
011800     05  BR-LINES-WRITTEN    PIC 9(04).
011900 01  BANKRPT-PARMS-KEY-VIEW REDEFINES BANKRPT-PARMS.
012000     05  FILLER              PIC X(01).
012100     05  BRKV-ACCT-NO        PIC 9(10).
012200     05  FILLER              PIC X(616).
012300******************************************************************
012400 PROCEDURE                   DIVISION    USING BANKRPT-PARMS.
012500*-----------------------------------------------------------------
012600* Main procedure -- open, print one section, or close.
012700*-----------------------------------------------------------------
012800 100-BANK-REPORT-WRITER.
012900     IF  BR-FUNCTION IS VALID-BR-FUNCTION
013000         EVALUATE TRUE
013100             WHEN BR-FN-OPEN
013200                 PERFORM 200-OPEN-REPORT-FILE
013300             WHEN BR-FN-PRINT
013400                 PERFORM 200-PRINT-HISTORY-SECTION
013450                         THRU 200-PRINT-HISTORY-SECTION-EXIT
013500             WHEN BR-FN-CLOSE
013600                 PERFORM 200-CLOSE-REPORT-FILE
013700         END-EVALUATE.
013800
013900     EXIT    PROGRAM.
014000
014100******************************************************************
014200 200-OPEN-REPORT-FILE.
014300     OPEN    OUTPUT  REPORT-FILE.
014400     MOVE    0               TO  BR-LINES-WRITTEN.
014500
014600*-----------------------------------------------------------------
014700* Header, up to ten detail lines (newest first, as the caller
014800* already ordered the history), then the footer.
014900*-----------------------------------------------------------------
015000 200-PRINT-HISTORY-SECTION.
015010*    TKT-2666 -- EMPTY HISTORY SKIPS THE DETAIL LOOP, GOES TO THE  TKT2666
015020*    FOOTER; CALLED AS A PERFORM ... THRU RANGE.
015100     MOVE    BR-ACCT-NO      TO  HL-ACCT-NO.
015200     WRITE   REPORT-LINE-OUT FROM HEADER-LINE.
015300     WRITE   REPORT-LINE-OUT FROM COLUMN-HEADING-LINE.
015400     MOVE    BR-ACCT-NO      TO  WS-ACCT-NO-TEXT.
015450     IF  BR-HIST-DEPTH = 0
015460         GO TO   200-PRINT-HISTORY-SECTION-FOOTER.
015500     PERFORM 300-PRINT-DETAIL-LINE
015600             VARYING WS-HIST-SUB FROM 1 BY 1
015700             UNTIL WS-HIST-SUB > BR-HIST-DEPTH.
015750 200-PRINT-HISTORY-SECTION-FOOTER.
015800     WRITE   REPORT-LINE-OUT FROM FOOTER-LINE.
015820     MOVE    BR-HIST-DEPTH   TO  WS-LINES-THIS-SECTION.
015840     ADD     3               TO  WS-LINES-THIS-SECTION.
015860     ADD     WS-LINES-THIS-SECTION      TO  BR-LINES-WRITTEN.
015880 200-PRINT-HISTORY-SECTION-EXIT.
015890     EXIT.
016000
016100*-----------------------------------------------------------------
016200 200-CLOSE-REPORT-FILE.
016300     CLOSE   REPORT-FILE.
016400
016500******************************************************************
016600* Rule 12 -- SELF when the from/to account equals the account
016700* being listed, "-" when it is the absent-account placeholder
016800* already supplied by the caller, otherwise the account number
016900* itself.
017000*-----------------------------------------------------------------
017100 300-PRINT-DETAIL-LINE.
017200     MOVE    BRH-TXN-DATE (WS-HIST-SUB)      TO  DL-DATE.
017300     MOVE    BRH-TXN-ID   (WS-HIST-SUB)      TO  DL-TXN-ID.
017400     MOVE    BRH-TXN-TYPE (WS-HIST-SUB)      TO  DL-TXN-TYPE.
017500     MOVE    BRH-AMOUNT   (WS-HIST-SUB)      TO  DL-AMOUNT.
017600     PERFORM 400-RESOLVE-FROM-LABEL.
017700     PERFORM 400-RESOLVE-TO-LABEL.
017800     WRITE   REPORT-LINE-OUT FROM DETAIL-LINE.
017900
018000*-----------------------------------------------------------------
018100 400-RESOLVE-FROM-LABEL.
018200     EVALUATE BRH-FROM-ACCT (WS-HIST-SUB)
018300         WHEN WS-ACCT-NO-TEXT
018400             MOVE    "SELF"      TO  DL-FROM
018500         WHEN "-"
018600             MOVE    "-"         TO  DL-FROM
018700         WHEN OTHER
018800             MOVE    BRH-FROM-ACCT (WS-HIST-SUB)  TO  DL-FROM
018900     END-EVALUATE.
019000
019100*-----------------------------------------------------------------
019200 400-RESOLVE-TO-LABEL.
019300     EVALUATE BRH-TO-ACCT (WS-HIST-SUB)
019400         WHEN WS-ACCT-NO-TEXT
019500             MOVE    "SELF"      TO  DL-TO
019600         WHEN "-"
019700             MOVE    "-"         TO  DL-TO
019800         WHEN OTHER
019900             MOVE    BRH-TO-ACCT (WS-HIST-SUB)    TO  DL-TO
020000     END-EVALUATE.
