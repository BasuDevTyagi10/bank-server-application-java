000100******************************************************************
000200* BANKREQ.CPY
000300* Transaction request record layout -- one request per line of
000400* TRANSACTION-REQUESTS, arrival order.  COPYd into BANKDRV.
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*    2019-03-18  RKP  TKT-1142  Original layout, codes 1-5.        TKT1142
000800*    2020-11-09  MTS  TKT-1887  Added REQ-CODE 6 (create account)  TKT1887
000900*                               and REQ-CUST-NAME for it.
001000******************************************************************
001100 01  TRANSACTION-REQUEST-RECORD.
001200     05  REQ-CODE            PIC 9(01).
001300         88  REQ-BALANCE-INQUIRY       VALUE 1.
001400         88  REQ-DEPOSIT               VALUE 2.
001500         88  REQ-WITHDRAW              VALUE 3.
001600         88  REQ-TRANSFER              VALUE 4.
001700         88  REQ-LIST-HISTORY          VALUE 5.
001800         88  REQ-CREATE-ACCOUNT        VALUE 6.
001900     05  REQ-ACCT-NO         PIC 9(10).
002000     05  REQ-TARGET-NO       PIC 9(10).
002100     05  REQ-AMOUNT          PIC 9(09)V99.
002200     05  REQ-CUST-NAME       PIC X(30).
002300     05  FILLER              PIC X(01).
002400*-----------------------------------------------------------------
002500* Alternate view REDEFINEs the two account-number fields as one
002600* pair when BANKDRV needs to test "same account transfer" without
002700* separately qualifying from/to.
002800*-----------------------------------------------------------------
002900 01  TRANSACTION-REQUEST-ACCT-PAIR REDEFINES
003000                                 TRANSACTION-REQUEST-RECORD.
003100     05  FILLER              PIC X(01).
003200     05  TRAP-FROM-ACCT-NO   PIC 9(10).
003300     05  TRAP-TO-ACCT-NO     PIC 9(10).
003400     05  FILLER              PIC X(42).
