000100******************************************************************
000200* BANKACCT.CPY
000300* Account master record layout -- savings account, customer and
000400* running-balance fields.  COPYd into the FD for ACCOUNT-MASTER-IN
000500* and ACCOUNT-MASTER-OUT in BANKDRV, and into the in-storage
000600* account table entry in ACCTDA.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*    2019-03-14  RKP  TKT-1140  Original layout for the savings    TKT1140
001000*                               account master conversion.
001100*    2021-07-02  MTS  TKT-2203  Widened CUST-NAME to 30 to match   TKT2203
001200*                               the new-accounts intake form.
001300*    1999-01-08  DWC  Y2K-0007  Confirmed ACCT-BALANCE and all     Y2K0007
001400*                               date-free fields are Y2K clean;
001500*                               no 2-digit year fields in this
001600*                               record.
001700******************************************************************
001800 01  ACCOUNT-MASTER-RECORD.
001900     05  ACCT-NO             PIC 9(10).
002000     05  CUST-ID             PIC 9(06).
002100     05  CUST-NAME           PIC X(30).
002200     05  ACCT-TYPE           PIC X(03).
002300         88  ACCT-TYPE-SAVINGS        VALUE "SAV".
002400     05  ACCT-BALANCE        PIC S9(11)V99.
002500     05  TXN-COUNT           PIC 9(04).
002550*    TKT-2661 -- ACCT-NO THROUGH TXN-COUNT ALREADY RUN 66 BYTES,
002560*    TWO OVER THE NOMINAL RECORD LENGTH ON THE FILES LIST, SO
002570*    THERE IS NO ROOM LEFT FOR A PAD -- NO FILLER HERE.
002700*-----------------------------------------------------------------
002800* Alternate view used by ACCTDA when the key alone is wanted for
002900* a table search -- avoids unpacking the whole entry just to
003000* compare account numbers.
003100*-----------------------------------------------------------------
003200 01  ACCOUNT-MASTER-KEY-VIEW REDEFINES ACCOUNT-MASTER-RECORD.
003300     05  AMKV-ACCT-NO        PIC 9(10).
003400     05  FILLER              PIC X(56).
